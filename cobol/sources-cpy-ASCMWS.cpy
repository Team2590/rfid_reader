000100*-----------------------------------------------------------------
000200* ASCMWS.cpybk
000300*-----------------------------------------------------------------
000400* COMMON WORKING STORAGE - SHARED BY ALL ATN- PROGRAMS.
000500* HOLDS THE FILE-STATUS WORK AREA AND ITS CONDITION NAMES, THE
000600* RUN-DATE/RUN-TIME WORK AREA, AND THE COMMON PROGRAM SWITCHES.
000700* COPY THIS UNDER AN ENCLOSING 01 (SEE "01 WK-C-COMMON." IN THE
000800* CALLING PROGRAMS).
000900*-----------------------------------------------------------------
001000* HISTORY OF MODIFICATION:
001100*-----------------------------------------------------------------
001200* TAG    DATE       DEV    DESCRIPTION
001300*------- ---------- ------ -------------------------------------
001400* ------ 14/03/1986 RJT    - INITIAL VERSION.
001500*-----------------------------------------------------------------
001600    05  WK-C-FILE-STATUS            PIC X(02) VALUE SPACES.
001700        88  WK-C-SUCCESSFUL                    VALUE "00".
001800        88  WK-C-END-OF-FILE                   VALUE "10".
001900        88  WK-C-DUPLICATE-KEY                 VALUE "22".
002000        88  WK-C-RECORD-NOT-FOUND               VALUE "23".
002100    05  WK-C-RUN-DATE-AREA.
002200        10  WK-C-RUN-DATE-CCYY      PIC 9(04) VALUE ZERO.
002300        10  WK-C-RUN-DATE-MM        PIC 9(02) VALUE ZERO.
002400        10  WK-C-RUN-DATE-DD        PIC 9(02) VALUE ZERO.
002500    05  WK-C-RUN-TIME               PIC 9(06) VALUE ZERO.
002600    05  WK-C-PGM-SWITCHES.
002700        10  WK-C-FIRST-CALL-SW      PIC X(01) VALUE "Y".
002800            88  WK-C-FIRST-CALL              VALUE "Y".
002900            88  WK-C-NOT-FIRST-CALL           VALUE "N".
003000    05  FILLER                      PIC X(09) VALUE SPACES.
