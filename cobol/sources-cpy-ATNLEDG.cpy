000100* ATNLEDG.cpybk
000200*-----------------------------------------------------------------
000300* DAILY ATTENDANCE LEDGER - ONE RECORD PER (DATE, STUDENT) THAT
000400* HAS HAD AT LEAST ONE SCAN.  KEYED BY ATNLEDG-KEY (DATE + NAME).
000500* RECORDS FOR DIFFERENT DATES/STUDENTS ARE INDEPENDENT - THERE IS
000600* NO CROSS-DAY ACCUMULATION.
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* TAG    DATE       DEV    DESCRIPTION
001100*------- ---------- ------ -------------------------------------
001200* ------ 09/09/1991 RJT    - INITIAL VERSION.
001300* ATN9802 11/12/1998 KLM   - Y2K REMEDIATION - LEDGER KEY DATE
001400*                            REDEFINE NOW CARRIES A 4-DIGIT
001500*                            CENTURY/YEAR, NOT A 2-DIGIT YEAR.
001600*-----------------------------------------------------------------
001700 01  LEDGFILE-RECORD.
001800     05  ATNLEDG-KEY.
001900         10  ATNLEDG-DATE             PIC 9(08).
002000         10  ATNLEDG-USERNAME         PIC X(40).
002100     05  ATNLEDG-KEY-R REDEFINES ATNLEDG-KEY.
002200         10  ATNLEDG-DATE-CCYY        PIC 9(04).
002300         10  ATNLEDG-DATE-MM          PIC 9(02).
002400         10  ATNLEDG-DATE-DD          PIC 9(02).
002500         10  FILLER                   PIC X(40).
002600     05  ATNLEDG-TIME-IN              PIC 9(06).
002700     05  ATNLEDG-TIME-IN-R REDEFINES ATNLEDG-TIME-IN.
002800         10  ATNLEDG-TIME-IN-HH       PIC 9(02).
002900         10  ATNLEDG-TIME-IN-MM       PIC 9(02).
003000         10  ATNLEDG-TIME-IN-SS       PIC 9(02).
003100     05  ATNLEDG-TIME-OUT             PIC 9(06).
003200     05  ATNLEDG-TIME-OUT-R REDEFINES ATNLEDG-TIME-OUT.
003300         10  ATNLEDG-TIME-OUT-HH      PIC 9(02).
003400         10  ATNLEDG-TIME-OUT-MM      PIC 9(02).
003500         10  ATNLEDG-TIME-OUT-SS      PIC 9(02).
003600     05  ATNLEDG-CHECKINS             PIC 9(04).
003700     05  ATNLEDG-TOTAL-SECONDS        PIC 9(08).
003800     05  FILLER                       PIC X(08).
