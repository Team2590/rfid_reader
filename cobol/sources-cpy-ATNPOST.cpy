000100* ATNPOST.cpybk
000200*-----------------------------------------------------------------
000300* CALL LINKAGE FOR THE ATTENDANCE POSTING ENGINE (ATNPPOST).
000400* CARRIES ONE SCAN-EVENT IN (STUDENT NAME + TIMESTAMP) AND THE
000500* CLASSIFICATION OF THAT SCAN OUT (LOGIN, LOGOUT, OR A SPAN THAT
000600* WOULD HAVE CROSSED MIDNIGHT).
000700*-----------------------------------------------------------------
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* TAG    DATE       DEV    DESCRIPTION
001100*------- ---------- ------ -------------------------------------
001200* ------ 09/09/1991 RJT    - INITIAL VERSION.
001300*-----------------------------------------------------------------
001400 01  WK-C-ATNPOST-RECORD.
001500     05  ATNPOST-I-USERNAME           PIC X(40).
001600     05  ATNPOST-I-TIMESTAMP.
001700         10  ATNPOST-I-DATE           PIC 9(08).
001800         10  ATNPOST-I-TIME           PIC 9(06).
001900     05  ATNPOST-I-TIMESTAMP-R REDEFINES ATNPOST-I-TIMESTAMP.
002000         10  ATNPOST-I-DATE-CCYY      PIC 9(04).
002100         10  ATNPOST-I-DATE-MM        PIC 9(02).
002200         10  ATNPOST-I-DATE-DD        PIC 9(02).
002300         10  ATNPOST-I-TIME-HH        PIC 9(02).
002400         10  ATNPOST-I-TIME-MM        PIC 9(02).
002500         10  ATNPOST-I-TIME-SS        PIC 9(02).
002600     05  ATNPOST-O-CLASS              PIC X(01).
002700         88  ATNPOST-O-LOGIN                   VALUE "L".
002800         88  ATNPOST-O-LOGOUT                   VALUE "O".
002900         88  ATNPOST-O-INVALID-SPAN              VALUE "X".
003000     05  ATNPOST-O-ELAPSED-SECS       PIC 9(08).
003100     05  FILLER                       PIC X(11).
