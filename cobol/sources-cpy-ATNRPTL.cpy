000100* ATNRPTL.cpybk
000200*-----------------------------------------------------------------
000300* ATTENDANCE REPORT EXTRACT - ONE CSV ROW PER LEDGER RECORD, FOR
000400* DOWNSTREAM PICKUP INTO THE COACHES' SPREADSHEET.  NO CONTROL
000500* BREAKS, NO ROLLED-UP TOTALS - A FLAT FIELD-FOR-FIELD EXTRACT.
000600*-----------------------------------------------------------------
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* TAG    DATE       DEV    DESCRIPTION
001000*------- ---------- ------ -------------------------------------
001100* ------ 09/09/1991 RJT    - INITIAL VERSION.
001200*-----------------------------------------------------------------
001300 01  RPTFILE-RECORD.
001400     05  RPTLN-DATE                   PIC X(10).
001500     05  RPTLN-COMMA1                 PIC X(01) VALUE ",".
001600     05  RPTLN-NAME                   PIC X(40).
001700     05  RPTLN-COMMA2                 PIC X(01) VALUE ",".
001800     05  RPTLN-CHECKINS               PIC 9(04).
001900     05  RPTLN-COMMA3                 PIC X(01) VALUE ",".
002000     05  RPTLN-TOTAL-TIME             PIC 9(08).
002100     05  FILLER                       PIC X(16).
002200
002300 01  WK-C-RPTLN-HEADING               PIC X(81) VALUE
002400     "Date,Name,Checkins,Total Time".
