000100* ATNTAGL.cpybk
000200*-----------------------------------------------------------------
000300* CALL LINKAGE ATNXTAG USES TO TALK TO ITS CALLER - LOAD THE
000400* TABLES ONCE, THEN FIND-BY-RFID OR FIND-BY-BARCODE PER SCAN.
000500*-----------------------------------------------------------------
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* TAG    DATE       DEV    DESCRIPTION
000900*------- ---------- ------ -------------------------------------
001000* ------ 09/09/1991 RJT    - INITIAL VERSION.
001100*-----------------------------------------------------------------
001200 01  WK-C-ATNTAGT-RECORD.
001300     05  ATNTAGT-I-FUNCTION           PIC X(01).
001400         88  ATNTAGT-FN-LOAD-TABLES             VALUE "L".
001500         88  ATNTAGT-FN-FIND-BY-RFID             VALUE "R".
001600         88  ATNTAGT-FN-FIND-BY-BARCODE           VALUE "B".
001700     05  ATNTAGT-I-TAG-VALUE          PIC X(20).
001800     05  ATNTAGT-I-TAG-VALUE-R REDEFINES ATNTAGT-I-TAG-VALUE.
001900         10  ATNTAGT-I-TAG-NUMERIC    PIC 9(20).
002000     05  ATNTAGT-O-FOUND-SW           PIC X(01).
002100         88  ATNTAGT-O-FOUND                     VALUE "Y".
002200         88  ATNTAGT-O-NOT-FOUND                  VALUE "N".
002300     05  ATNTAGT-O-USER-NAME          PIC X(40).
002400     05  ATNTAGT-O-LOGIN-MSG          PIC X(60).
002500     05  ATNTAGT-O-LOGOUT-MSG         PIC X(60).
002600     05  FILLER                       PIC X(10).
