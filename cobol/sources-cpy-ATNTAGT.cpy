000100* ATNTAGT.cpybk
000200*-----------------------------------------------------------------
000300* TAG/USER MASTER - CSV PARSE AREA, RFID/BARCODE LOOKUP TABLES,
000400* AND THE CALL LINKAGE ATNXTAG USES TO TALK TO ITS CALLER.
000500*
000600* I-O FORMAT: ONE ROW PER STUDENT TAG, LOADED FROM THE SPREADSHEET
000700*             EXPORT USRTAGCS.  RFID-TAG AND BARCODE ARE SEPARATE
000800*             NAMESPACES - THE SAME TEXT VALUE MAY APPEAR IN BOTH
000900*             AND MUST NOT BE CROSS-LOOKED-UP.
001000*-----------------------------------------------------------------
001100* HISTORY OF MODIFICATION:
001200*-----------------------------------------------------------------
001300* TAG    DATE       DEV    DESCRIPTION
001400*------- ---------- ------ -------------------------------------
001500* ------ 09/09/1991 RJT    - INITIAL VERSION.
001600* ATN9801 03/11/1998 KLM   - Y2K REMEDIATION - RUN-DATE CENTURY
001700*                            NOW CARRIED EXPLICITLY, SEE ASCMWS.
001800*-----------------------------------------------------------------
001900 01  WK-C-ATNTAGT-PARSE-AREA.
002000     05  WK-C-ATNTAGT-CSV-LINE        PIC X(210).
002100     05  WK-C-ATNTAGT-CSV-LINE-R REDEFINES WK-C-ATNTAGT-CSV-LINE.
002200         10  WK-C-ATNTAGT-CSV-FIRST40 PIC X(40).
002300         10  FILLER                   PIC X(170).
002400     05  WK-C-ATNTAGT-ENTRY.
002500         10  WK-C-ATNTAGT-RFID-TAG    PIC X(20).
002600         10  WK-C-ATNTAGT-BARCODE     PIC X(20).
002700         10  WK-C-ATNTAGT-USER-NAME   PIC X(40).
002800         10  WK-C-ATNTAGT-LOGIN-MSG   PIC X(60).
002900         10  WK-C-ATNTAGT-LOGOUT-MSG  PIC X(60).
003000     05  WK-C-ATNTAGT-ENTRY-R REDEFINES WK-C-ATNTAGT-ENTRY.
003100         10  WK-C-ATNTAGT-SHORT-TAG   PIC X(20).
003200         10  WK-C-ATNTAGT-SHORT-BAR   PIC X(20).
003300         10  WK-C-ATNTAGT-SHORT-NAME  PIC X(40).
003400         10  FILLER                   PIC X(120).
003500     05  WK-N-ATNTAGT-FIELD-CTR       PIC 9(02) COMP VALUE ZERO.
003600
003700* -------------------- IN-MEMORY LOOKUP TABLES -------------------
003800 01  WK-C-ATNTAGT-TABLES.
003900     05  WK-N-ATNTAGT-RFID-COUNT      PIC 9(04) COMP VALUE ZERO.
004000     05  WK-C-ATNTAGT-RFID-TAB
004100             OCCURS 1 TO 300 TIMES                                ATN0206 
004200             DEPENDING ON WK-N-ATNTAGT-RFID-COUNT
004300             INDEXED BY WK-X-ATNTAGT-RFID-IX.
004400         10  WK-C-ATNTAGT-RFID-KEY        PIC X(20).
004500         10  WK-C-ATNTAGT-RFID-NAME       PIC X(40).
004600         10  WK-C-ATNTAGT-RFID-LOGIN-MSG  PIC X(60).
004700         10  WK-C-ATNTAGT-RFID-LOGOUT-MSG PIC X(60).
004800     05  WK-N-ATNTAGT-BARCODE-COUNT   PIC 9(04) COMP VALUE ZERO.
004900     05  WK-C-ATNTAGT-BARCODE-TAB
005000             OCCURS 1 TO 300 TIMES                                ATN0206 
005100             DEPENDING ON WK-N-ATNTAGT-BARCODE-COUNT
005200             INDEXED BY WK-X-ATNTAGT-BAR-IX.
005300         10  WK-C-ATNTAGT-BAR-KEY         PIC X(20).
005400         10  WK-C-ATNTAGT-BAR-NAME        PIC X(40).
005500         10  WK-C-ATNTAGT-BAR-LOGIN-MSG   PIC X(60).
005600         10  WK-C-ATNTAGT-BAR-LOGOUT-MSG  PIC X(60).
