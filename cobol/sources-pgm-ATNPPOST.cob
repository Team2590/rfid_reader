000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATNPPOST.
000500 AUTHOR.         R J TAN.
000600 INSTALLATION.   ROBOTICS TEAM SHOP FLOOR SYSTEMS.
000700 DATE-WRITTEN.   09 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT POSTS ONE SCAN
001200*               EVENT (STUDENT NAME + TIMESTAMP) AGAINST THAT
001300*               STUDENT'S DAILY ATTENDANCE LEDGER RECORD, AND
001400*               HANDS BACK WHETHER THE SCAN WAS A LOGIN, A
001500*               LOGOUT, OR A SPAN THAT WOULD HAVE CROSSED
001600*               MIDNIGHT.
001700*______________________________________________________________
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* ------  09/09/1991  RJT    - INITIAL VERSION.
002100*----------------------------------------------------------------
002200* ATN9207  02/06/1992  RJT    - REQ 0071
002300*                             - Multiple login/logout pairs per
002400*                               day now accumulate instead of the
002500*                               second login of the day being
002600*                               rejected - matches how students
002700*                               actually come and go for lunch.
002800*----------------------------------------------------------------
002900* ATN9801  05/11/1998  KLM    - Y2K PROJECT REQ 0288
003000*                             - Reviewed; ledger key already
003100*                               carries a 4-digit year (see
003200*                               ATNLEDG copybook) so no change
003300*                               required here.
003400*----------------------------------------------------------------
003500* ATN0511  30/06/2005  PLC    - REQ 0398
003600*                             - A login/logout pair that would
003700*                               span two different calendar days
003800*                               is now classified INVALID-TIME-
003900*                               SPAN and earns no credit, rather
004000*                               than silently posting a negative
004100*                               elapsed time.
004200*----------------------------------------------------------------
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
005100                    ON  STATUS IS U0-ON
005200                    OFF STATUS IS U0-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500        SELECT LEDGFILE ASSIGN TO LEDGFILE
005600        ORGANIZATION IS INDEXED
005700        ACCESS MODE IS DYNAMIC
005800        RECORD KEY IS ATNLEDG-KEY
005900 FILE STATUS IS WK-C-FILE-STATUS.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  LEDGFILE
006300        LABEL RECORDS ARE OMITTED
006400 DATA RECORD IS LEDGFILE-RECORD.
006500     COPY ATNLEDG.
006600 WORKING-STORAGE SECTION.
006700 01  FILLER                      PIC X(24) VALUE
006800        "** PROGRAM ATNPPOST **".
006900
007000 01  WK-C-COMMON.
007100        COPY ASCMWS.
007200
007300 01  WS-C-FLAG.
007400     05  WS-C-REC-FOUND           PIC X(01) VALUE "N".
007500         88  WS-C-LEDGER-FOUND             VALUE "Y".
007600         88  WS-C-LEDGER-NOT-FOUND          VALUE "N".
007700
007800 01  WK-N-WORK-AREA.
007900     05  WK-N-ELAPSED-SECS        PIC S9(08) COMP VALUE ZERO.
008000     05  WK-N-SCAN-DAY-SECS       PIC 9(08) COMP VALUE ZERO.
008100     05  WK-N-LOGIN-DAY-SECS      PIC 9(08) COMP VALUE ZERO.
008200
008300****************
008400 LINKAGE SECTION.
008500****************
008600        COPY ATNPOST.
008700
008800        EJECT
008900****************************************
009000 PROCEDURE DIVISION USING WK-C-ATNPOST-RECORD.
009100****************************************
009200 MAIN-MODULE.
009300     PERFORM A000-PROCESS-CALLED-ROUTINE
009400        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009500     PERFORM Z000-END-PROGRAM-ROUTINE
009600        THRU Z999-END-PROGRAM-ROUTINE-EX.
009700 GOBACK.
009800
009900*-----------------------------------------------------------------
010000*
010100 A000-PROCESS-CALLED-ROUTINE.
010200*-----------------------------------------------------------------
010300*
010400     OPEN I-O LEDGFILE.
010500     IF NOT WK-C-SUCCESSFUL
010600 DISPLAY "ATNPPOST - OPEN FILE ERROR - LEDGFILE"
010700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010800        GO TO Y900-ABNORMAL-TERMINATION
010900 END-IF.
011000
011100     MOVE ATNPOST-I-DATE          TO ATNLEDG-DATE.
011200     MOVE ATNPOST-I-USERNAME      TO ATNLEDG-USERNAME.
011300     MOVE "N"                     TO WS-C-REC-FOUND.
011400
011500     PERFORM B100-READ-LEDGFILE
011600        THRU B199-READ-LEDGFILE-EX.
011700
011800     IF WS-C-LEDGER-NOT-FOUND
011900        PERFORM B150-INITIALIZE-NEW-LEDGER
012000           THRU B159-INITIALIZE-NEW-LEDGER-EX
012100 END-IF.
012200
012300     PERFORM C000-APPLY-SCAN-EVENT
012400        THRU C099-APPLY-SCAN-EVENT-EX.
012500
012600     IF WS-C-LEDGER-FOUND
012700        PERFORM C900-REWRITE-LEDGER
012800           THRU C999-REWRITE-LEDGER-EX
012900     ELSE
013000        PERFORM C950-WRITE-NEW-LEDGER
013100           THRU C959-WRITE-NEW-LEDGER-EX
013200 END-IF.
013300
013400 A099-PROCESS-CALLED-ROUTINE-EX.
013500 EXIT.
013600*-----------------------------------------------------------------
013700*
013800 B100-READ-LEDGFILE.
013900
014000     READ  LEDGFILE KEY IS ATNLEDG-KEY.
014100     IF  WK-C-SUCCESSFUL
014200        MOVE "Y"         TO  WS-C-REC-FOUND
014300     ELSE
014400        IF  WK-C-END-OF-FILE
014500              OR  WK-C-RECORD-NOT-FOUND
014600           MOVE "N"     TO  WS-C-REC-FOUND
014700        ELSE
014800 DISPLAY "ATNPPOST - READ FILE ERROR - LEDGFILE"
014900           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015000           GO TO Y900-ABNORMAL-TERMINATION
015100        END-IF
015200 END-IF.
015300 B199-READ-LEDGFILE-EX.
015400 EXIT.
015500*-----------------------------------------------------------------
015600*
015700 B150-INITIALIZE-NEW-LEDGER.
015800*    A LEDGER RECORD DOES NOT YET EXIST FOR THIS (DATE,STUDENT) -
015900*    BUILD A ZEROED ONE, KEYED, READY TO BE POSTED AGAINST.
016000*-----------------------------------------------------------------
016100     INITIALIZE                   LEDGFILE-RECORD.
016200     MOVE ATNPOST-I-DATE          TO ATNLEDG-DATE.
016300     MOVE ATNPOST-I-USERNAME      TO ATNLEDG-USERNAME.
016400     MOVE ZERO                    TO ATNLEDG-TIME-IN
016500                                      ATNLEDG-TIME-OUT
016600                                      ATNLEDG-CHECKINS
016700                                      ATNLEDG-TOTAL-SECONDS.
016800 B159-INITIALIZE-NEW-LEDGER-EX.
016900 EXIT.
017000*-----------------------------------------------------------------
017100*
017200 C000-APPLY-SCAN-EVENT.
017300*    LOGIN/LOGOUT STATE MACHINE - INSPECTS ATNLEDG-TIME-IN ONLY;
017400*    A LOGOUT SCAN WITH NO PRIOR LOGIN IS TREATED AS A FRESH
017500*    LOGIN (KNOWN, ACCEPTED LIMITATION - CORRECTED MANUALLY, NOT
017600*    BY THIS ROUTINE).
017700*-----------------------------------------------------------------
017800     IF ATNLEDG-TIME-IN = ZERO
017900        PERFORM C100-APPLY-LOGIN
018000           THRU C199-APPLY-LOGIN-EX
018100     ELSE
018200        IF ATNLEDG-DATE-CCYY = ATNPOST-I-DATE-CCYY                ATN0511 
018300              AND ATNLEDG-DATE-MM = ATNPOST-I-DATE-MM
018400              AND ATNLEDG-DATE-DD = ATNPOST-I-DATE-DD
018500           PERFORM C200-APPLY-LOGOUT
018600              THRU C299-APPLY-LOGOUT-EX
018700        ELSE
018800           PERFORM C300-APPLY-INVALID-SPAN                        ATN0511 
018900              THRU C399-APPLY-INVALID-SPAN-EX
019000        END-IF
019100 END-IF.
019200 C099-APPLY-SCAN-EVENT-EX.
019300 EXIT.
019400*-----------------------------------------------------------------
019500*    CASE 1 - NOT CURRENTLY CHECKED IN - THIS SCAN IS A LOGIN.
019600*-----------------------------------------------------------------
019700 C100-APPLY-LOGIN.
019800     MOVE ATNPOST-I-TIME          TO ATNLEDG-TIME-IN.
019900     SET ATNPOST-O-LOGIN          TO TRUE.
020000     MOVE ZERO                    TO ATNPOST-O-ELAPSED-SECS.
020100 C199-APPLY-LOGIN-EX.
020200 EXIT.
020300*-----------------------------------------------------------------
020400*    CASE 2 - CURRENTLY CHECKED IN, SAME DAY - THIS SCAN IS A
020500*    LOGOUT.  ELAPSED TIME IS WHOLE-SECOND, SECOND-OF-DAY MATH -
020600*    THIS PROCESS NEVER SPANS MIDNIGHT (SEE CASE 3).
020700*-----------------------------------------------------------------
020800 C200-APPLY-LOGOUT.                                               ATN9207 
020900     COMPUTE WK-N-LOGIN-DAY-SECS =
021000           (ATNLEDG-TIME-IN-HH * 3600)
021100         + (ATNLEDG-TIME-IN-MM * 60)
021200         +  ATNLEDG-TIME-IN-SS.
021300     COMPUTE WK-N-SCAN-DAY-SECS =
021400           (ATNPOST-I-TIME-HH * 3600)
021500         + (ATNPOST-I-TIME-MM * 60)
021600         +  ATNPOST-I-TIME-SS.
021700     COMPUTE WK-N-ELAPSED-SECS =
021800           WK-N-SCAN-DAY-SECS - WK-N-LOGIN-DAY-SECS.
021900
022000     ADD  WK-N-ELAPSED-SECS       TO ATNLEDG-TOTAL-SECONDS.
022100     ADD  1                       TO ATNLEDG-CHECKINS.
022200     MOVE ATNPOST-I-TIME          TO ATNLEDG-TIME-OUT.
022300     MOVE ZERO                    TO ATNLEDG-TIME-IN.
022400
022500     SET  ATNPOST-O-LOGOUT        TO TRUE.
022600     MOVE WK-N-ELAPSED-SECS       TO ATNPOST-O-ELAPSED-SECS.
022700 C299-APPLY-LOGOUT-EX.
022800 EXIT.
022900*-----------------------------------------------------------------
023000*    CASE 3 - THE OPEN LOGIN AND THIS SCAN FALL ON DIFFERENT
023100*    CALENDAR DAYS - NO CREDIT IS GIVEN FOR THE OPEN SESSION.
023200*-----------------------------------------------------------------
023300 C300-APPLY-INVALID-SPAN.
023400     SET  ATNPOST-O-INVALID-SPAN  TO TRUE.
023500     MOVE ZERO                    TO ATNPOST-O-ELAPSED-SECS.
023600 C399-APPLY-INVALID-SPAN-EX.
023700 EXIT.
023800*-----------------------------------------------------------------
023900*
024000 C900-REWRITE-LEDGER.
024100     REWRITE LEDGFILE-RECORD.
024200     IF NOT WK-C-SUCCESSFUL
024300 DISPLAY "ATNPPOST - REWRITE FILE ERROR - LEDGFILE"
024400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024500        GO TO Y900-ABNORMAL-TERMINATION
024600 END-IF.
024700 C999-REWRITE-LEDGER-EX.
024800 EXIT.
024900*-----------------------------------------------------------------
025000*
025100 C950-WRITE-NEW-LEDGER.
025200     WRITE LEDGFILE-RECORD.
025300     IF NOT WK-C-SUCCESSFUL
025400 DISPLAY "ATNPPOST - WRITE FILE ERROR - LEDGFILE"
025500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025600        GO TO Y900-ABNORMAL-TERMINATION
025700 END-IF.
025800 C959-WRITE-NEW-LEDGER-EX.
025900 EXIT.
026000 Y900-ABNORMAL-TERMINATION.
026100     PERFORM Z000-END-PROGRAM-ROUTINE.
026200     EXIT PROGRAM.
026300 Z000-END-PROGRAM-ROUTINE.
026400     CLOSE LEDGFILE.
026500     IF  NOT WK-C-SUCCESSFUL
026600 DISPLAY "ATNPPOST - CLOSE FILE ERROR - LEDGFILE"
026700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026800 END-IF.
026900 Z999-END-PROGRAM-ROUTINE-EX.
027000 EXIT.
