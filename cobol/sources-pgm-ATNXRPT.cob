000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATNXRPT IS INITIAL.
000500 AUTHOR.         R J TAN.
000600 INSTALLATION.   ROBOTICS TEAM SHOP FLOOR SYSTEMS.
000700 DATE-WRITTEN.   09 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  STANDALONE BATCH DRIVER.  READS EVERY RECORD OF
001200*               THE ATTENDANCE LEDGER AND EXTRACTS ONE CSV ROW
001300*               PER RECORD FOR THE COACHES' SPREADSHEET.  NO
001400*               SORTING, NO CONTROL BREAKS, NO ROLLED-UP TOTALS.
001500*______________________________________________________________
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* ------  09/09/1991  RJT    - INITIAL VERSION.
001900*----------------------------------------------------------------
002000* ATN9801  05/11/1998  KLM    - Y2K PROJECT REQ 0288
002100*                             - Reviewed; date fields already
002200*                               carry 4-digit years end to end.
002300*----------------------------------------------------------------
002400* ATN0512  14/07/2005  PLC    - REQ 0401
002500*                             - Report date column now shows
002600*                               YYYY/MM/DD instead of the raw
002700*                               YYYYMMDD packed digits, per
002800*                               request from the mentors.
002900*----------------------------------------------------------------
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES.   UPSI-0 IS UPSI-SWITCH-0
003800                    ON  STATUS IS U0-ON
003900                    OFF STATUS IS U0-OFF.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200        SELECT LEDGFILE ASSIGN TO LEDGFILE
004300        ORGANIZATION IS INDEXED
004400        ACCESS MODE IS SEQUENTIAL
004500        RECORD KEY IS ATNLEDG-KEY
004600 FILE STATUS IS WK-C-FILE-STATUS.
004700
004800        SELECT RPTFILE ASSIGN TO RPTFILE
004900 ORGANIZATION IS LINE SEQUENTIAL
005000 FILE STATUS IS WK-C-RPTFILE-STATUS.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  LEDGFILE
005500        LABEL RECORDS ARE OMITTED
005600 DATA RECORD IS LEDGFILE-RECORD.
005700     COPY ATNLEDG.
005800
005900 FD  RPTFILE
006000        LABEL RECORDS ARE OMITTED
006100 DATA RECORD IS RPTFILE-RECORD.
006200     COPY ATNRPTL.
006300
006400 WORKING-STORAGE SECTION.
006500 01  FILLER                      PIC X(24) VALUE
006600        "** PROGRAM ATNXRPT **".
006700
006800 01  WK-C-COMMON.
006900        COPY ASCMWS.
007000
007100 01  WK-C-RPTFILE-STATUS         PIC X(02) VALUE ZERO.
007200        88  WK-C-RPTFILE-OK                       VALUE "00".
007300
007400 01  WS-C-FLAG.
007500     05  WS-C-END-OF-LEDGER       PIC X(01) VALUE "N".
007600         88  WS-C-NO-MORE-LEDGER            VALUE "Y".
007700
007800 01  WK-C-DATE-EDIT.
007900     05  WK-C-DATE-EDIT-CCYY      PIC 9(04).
008000     05  WK-C-DATE-SLASH1         PIC X(01) VALUE "/".
008100     05  WK-C-DATE-EDIT-MM        PIC 9(02).
008200     05  WK-C-DATE-SLASH2         PIC X(01) VALUE "/".
008300     05  WK-C-DATE-EDIT-DD        PIC 9(02).
008400
008500 01  WK-N-RECORD-COUNT           PIC 9(06) COMP VALUE ZERO.
008600
008700****************
008800 PROCEDURE DIVISION.
008900****************
009000 MAIN-MODULE.
009100     PERFORM A000-START-PROGRAM-ROUTINE
009200        THRU A099-START-PROGRAM-ROUTINE-EX.
009300     PERFORM B000-MAIN-PROCESSING-LOOP
009400        THRU B099-MAIN-PROCESSING-LOOP-EX
009500           UNTIL WS-C-NO-MORE-LEDGER.
009600     PERFORM Z000-END-PROGRAM-ROUTINE
009700        THRU Z999-END-PROGRAM-ROUTINE-EX.
009800 GOBACK.
009900
010000*-----------------------------------------------------------------
010100*
010200 A000-START-PROGRAM-ROUTINE.
010300*-----------------------------------------------------------------
010400*
010500     OPEN INPUT  LEDGFILE.
010600     IF NOT WK-C-SUCCESSFUL
010700 DISPLAY "ATNXRPT - OPEN FILE ERROR - LEDGFILE"
010800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010900        GO TO Y900-ABNORMAL-TERMINATION
011000 END-IF.
011100
011200     OPEN OUTPUT RPTFILE.
011300     IF NOT WK-C-RPTFILE-OK
011400 DISPLAY "ATNXRPT - OPEN FILE ERROR - RPTFILE"
011500        DISPLAY "FILE STATUS IS " WK-C-RPTFILE-STATUS
011600        GO TO Y900-ABNORMAL-TERMINATION
011700 END-IF.
011800
011900     MOVE WK-C-RPTLN-HEADING      TO RPTFILE-RECORD.
012000     WRITE RPTFILE-RECORD.
012100
012200     PERFORM B100-READ-LEDGFILE
012300        THRU B199-READ-LEDGFILE-EX.
012400 A099-START-PROGRAM-ROUTINE-EX.
012500 EXIT.
012600*-----------------------------------------------------------------
012700*
012800 B000-MAIN-PROCESSING-LOOP.
012900*-----------------------------------------------------------------
013000*
013100     PERFORM C100-EDIT-LEDGER-DATE
013200        THRU C199-EDIT-LEDGER-DATE-EX.
013300     PERFORM C200-BUILD-REPORT-LINE
013400        THRU C299-BUILD-REPORT-LINE-EX.
013500
013600     WRITE RPTFILE-RECORD.
013700     IF NOT WK-C-RPTFILE-OK
013800 DISPLAY "ATNXRPT - WRITE FILE ERROR - RPTFILE"
013900        DISPLAY "FILE STATUS IS " WK-C-RPTFILE-STATUS
014000        GO TO Y900-ABNORMAL-TERMINATION
014100 END-IF.
014200
014300     ADD  1                       TO WK-N-RECORD-COUNT.
014400
014500     PERFORM B100-READ-LEDGFILE
014600        THRU B199-READ-LEDGFILE-EX.
014700 B099-MAIN-PROCESSING-LOOP-EX.
014800 EXIT.
014900*-----------------------------------------------------------------
015000*
015100 B100-READ-LEDGFILE.
015200     READ  LEDGFILE NEXT RECORD.
015300     IF  WK-C-SUCCESSFUL
015400        CONTINUE
015500     ELSE
015600        IF  WK-C-END-OF-FILE
015700           SET WS-C-NO-MORE-LEDGER TO TRUE
015800        ELSE
015900 DISPLAY "ATNXRPT - READ FILE ERROR - LEDGFILE"
016000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016100           GO TO Y900-ABNORMAL-TERMINATION
016200        END-IF
016300 END-IF.
016400 B199-READ-LEDGFILE-EX.
016500 EXIT.
016600*-----------------------------------------------------------------
016700*
016800 C100-EDIT-LEDGER-DATE.                                           ATN0512 
016900*-----------------------------------------------------------------
017000*
017100     MOVE ATNLEDG-DATE-CCYY       TO WK-C-DATE-EDIT-CCYY.         ATN0512 
017200     MOVE ATNLEDG-DATE-MM         TO WK-C-DATE-EDIT-MM.
017300     MOVE ATNLEDG-DATE-DD         TO WK-C-DATE-EDIT-DD.
017400 C199-EDIT-LEDGER-DATE-EX.
017500 EXIT.
017600*-----------------------------------------------------------------
017700*
017800 C200-BUILD-REPORT-LINE.
017900*-----------------------------------------------------------------
018000*
018100     MOVE SPACES                  TO RPTFILE-RECORD.
018200     MOVE WK-C-DATE-EDIT          TO RPTLN-DATE.
018300     MOVE ","                     TO RPTLN-COMMA1.
018400     MOVE ATNLEDG-USERNAME        TO RPTLN-NAME.
018500     MOVE ","                     TO RPTLN-COMMA2.
018600     MOVE ATNLEDG-CHECKINS        TO RPTLN-CHECKINS.
018700     MOVE ","                     TO RPTLN-COMMA3.
018800     MOVE ATNLEDG-TOTAL-SECONDS   TO RPTLN-TOTAL-TIME.
018900 C299-BUILD-REPORT-LINE-EX.
019000 EXIT.
019100*-----------------------------------------------------------------
019200*
019300 Y900-ABNORMAL-TERMINATION.
019400     PERFORM Z000-END-PROGRAM-ROUTINE.
019500     GOBACK.
019600*-----------------------------------------------------------------
019700*
019800 Z000-END-PROGRAM-ROUTINE.
019900     DISPLAY "ATNXRPT - RECORDS EXTRACTED: " WK-N-RECORD-COUNT.
020000     CLOSE LEDGFILE.
020100     CLOSE RPTFILE.
020200 Z999-END-PROGRAM-ROUTINE-EX.
020300 EXIT.
020400****** END OF PROGRAM SOURCE - ATNXRPT ******
