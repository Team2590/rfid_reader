000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ATNXTAG.
000500 AUTHOR.         R J TAN.
000600 INSTALLATION.   ROBOTICS TEAM SHOP FLOOR SYSTEMS.
000700 DATE-WRITTEN.   09 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE THAT LOADS THE TAG/USER
001200*               MASTER (A SPREADSHEET EXPORT) INTO TWO IN-MEMORY
001300*               LOOKUP TABLES - ONE KEYED BY RFID TAG, ONE KEYED
001400*               BY BARCODE - AND ANSWERS FIND REQUESTS AGAINST
001500*               THEM FOR THE SCAN LOOP.
001600*______________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* ------  09/09/1991  RJT    - INITIAL VERSION.
002000*----------------------------------------------------------------
002100* ATN9401  17/02/1994  RJT    - REQ 0114
002200*                             - Barcode table added; up to then
002300*                               RFID was the only badge medium
002400*                               issued to students.
002500*----------------------------------------------------------------
002600* ATN9801  05/11/1998  KLM    - Y2K PROJECT REQ 0288
002700*                             - No 2-digit year fields lived in
002800*                               this program; reviewed only.
002900*----------------------------------------------------------------
003000* ATN0206  14/08/2002  DMS    - REQ 0341
003100*                             - Table capacity raised from 150 to
003200*                               300 entries - team roster grew
003300*                               past the old ceiling.
003400*----------------------------------------------------------------
003500* ATN0710  22/01/2007  PLC    - REQ 0402
003600*                             - Duplicate tag values on a later
003700*                               row now overwrite the earlier
003800*                               table entry in place instead of
003900*                               being appended as a second row -
004000*                               matches how the mentors actually
004100*                               re-badge a lost tag.
004200*----------------------------------------------------------------
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.  IBM-AS400.
004900 OBJECT-COMPUTER.  IBM-AS400.
005000 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005100                     ON  STATUS IS U0-ON
005200                     OFF STATUS IS U0-OFF.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT USRTAGCS ASSIGN TO USRTAGCS
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WK-C-FILE-STATUS.
005900
006000***************
006100 DATA DIVISION.
006200***************
006300 FILE SECTION.
006400**************
006500 FD  USRTAGCS
006600     LABEL RECORDS ARE OMITTED
006700     DATA RECORD IS USRTAGCS-REC.
006800 01  USRTAGCS-REC                     PIC X(210).
006900
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM ATNXTAG   **".
007400
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600 01    WK-C-COMMON.
007700     COPY ASCMWS.
007800
007900 01    WK-C-HEADER-SW                PIC X(01) VALUE "Y".
008000       88  WK-C-HEADER-ROW                    VALUE "Y".
008100       88  WK-C-DATA-ROW                       VALUE "N".
008200
008300     COPY ATNTAGT.
008400
008500*****************
008600 LINKAGE SECTION.
008700*****************
008800     COPY ATNTAGL.
008900 EJECT
009000********************************************
009100 PROCEDURE DIVISION USING WK-C-ATNTAGT-RECORD.
009200********************************************
009300 MAIN-MODULE.
009400     EVALUATE TRUE
009500        WHEN ATNTAGT-FN-LOAD-TABLES
009600           PERFORM A000-PROCESS-CALLED-ROUTINE
009700              THRU A099-PROCESS-CALLED-ROUTINE-EX
009800        WHEN ATNTAGT-FN-FIND-BY-RFID
009900           PERFORM B100-FIND-BY-RFID
010000              THRU B199-FIND-BY-RFID-EX
010100        WHEN ATNTAGT-FN-FIND-BY-BARCODE
010200           PERFORM B200-FIND-BY-BARCODE
010300              THRU B299-FIND-BY-BARCODE-EX
010400        WHEN OTHER
010500           MOVE "N"           TO ATNTAGT-O-FOUND-SW
010600     END-EVALUATE.
010700     GOBACK.
010800
010900*----------------------------------------------------------------*
011000 A000-PROCESS-CALLED-ROUTINE.
011100*----------------------------------------------------------------*
011200*    LOAD THE TAG/USER MASTER (ONE HEADER ROW, THEN ONE DATA ROW
011300*    PER STUDENT TAG) INTO THE RFID AND BARCODE TABLES.
011400*----------------------------------------------------------------*
011500     OPEN INPUT USRTAGCS.
011600     IF NOT WK-C-SUCCESSFUL
011700        DISPLAY "ATNXTAG - OPEN FILE ERROR - USRTAGCS"
011800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011900        MOVE "N"              TO ATNTAGT-O-FOUND-SW
012000        GO TO A099-PROCESS-CALLED-ROUTINE-EX
012100     END-IF.
012200
012300     MOVE ZERO                TO WK-N-ATNTAGT-RFID-COUNT
012400                                  WK-N-ATNTAGT-BARCODE-COUNT.
012500     SET WK-C-HEADER-ROW      TO TRUE.
012600
012700     PERFORM A100-READ-USRTAGCS
012800        THRU A199-READ-USRTAGCS-EX
012900        UNTIL WK-C-END-OF-FILE.
013000
013100     CLOSE USRTAGCS.
013200     MOVE "Y"                 TO ATNTAGT-O-FOUND-SW.
013300
013400 A099-PROCESS-CALLED-ROUTINE-EX.
013500*----------------------------------------------------------------*
013600 EXIT.
013700
013800*----------------------------------------------------------------*
013900 A100-READ-USRTAGCS.
014000*----------------------------------------------------------------*
014100     READ USRTAGCS INTO WK-C-ATNTAGT-CSV-LINE.
014200     IF NOT WK-C-SUCCESSFUL
014300        IF WK-C-END-OF-FILE
014400           CONTINUE
014500        ELSE
014600           DISPLAY "ATNXTAG - READ FILE ERROR - USRTAGCS"
014700           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014800           SET WK-C-END-OF-FILE TO TRUE
014900        END-IF
015000     ELSE
015100        IF WK-C-HEADER-ROW
015200           SET WK-C-DATA-ROW  TO TRUE
015300        ELSE
015400           PERFORM A200-PARSE-CSV-LINE
015500              THRU A299-PARSE-CSV-LINE-EX
015600           PERFORM B300-STORE-TAG-ENTRY
015700              THRU B399-STORE-TAG-ENTRY-EX
015800        END-IF
015900     END-IF.
016000 A199-READ-USRTAGCS-EX.
016100*----------------------------------------------------------------*
016200 EXIT.
016300
016400*----------------------------------------------------------------*
016500 A200-PARSE-CSV-LINE.
016600*----------------------------------------------------------------*
016700*    RFID-TAG,BARCODE,USER-NAME,LOGIN-MSG,LOGOUT-MSG
016800*----------------------------------------------------------------*
016900     INITIALIZE                WK-C-ATNTAGT-ENTRY.
017000     UNSTRING WK-C-ATNTAGT-CSV-LINE DELIMITED BY ","
017100        INTO WK-C-ATNTAGT-RFID-TAG
017200             WK-C-ATNTAGT-BARCODE
017300             WK-C-ATNTAGT-USER-NAME
017400             WK-C-ATNTAGT-LOGIN-MSG
017500             WK-C-ATNTAGT-LOGOUT-MSG
017600     END-UNSTRING.
017700
017800     IF WK-C-ATNTAGT-LOGIN-MSG = SPACES
017900        MOVE "Welcome!"        TO WK-C-ATNTAGT-LOGIN-MSG
018000     END-IF.
018100     IF WK-C-ATNTAGT-LOGOUT-MSG = SPACES
018200        MOVE "Goodbye!"        TO WK-C-ATNTAGT-LOGOUT-MSG
018300     END-IF.
018400 A299-PARSE-CSV-LINE-EX.
018500*----------------------------------------------------------------*
018600 EXIT.
018700
018800*----------------------------------------------------------------*
018900 B100-FIND-BY-RFID.
019000*----------------------------------------------------------------*
019100     MOVE "N"                  TO ATNTAGT-O-FOUND-SW.
019200     SET WK-X-ATNTAGT-RFID-IX  TO 1.
019300     SEARCH WK-C-ATNTAGT-RFID-TAB
019400        AT END
019500           MOVE "N"            TO ATNTAGT-O-FOUND-SW
019600        WHEN WK-C-ATNTAGT-RFID-KEY (WK-X-ATNTAGT-RFID-IX)
019700               = ATNTAGT-I-TAG-VALUE
019800           MOVE "Y"            TO ATNTAGT-O-FOUND-SW
019900           MOVE WK-C-ATNTAGT-RFID-NAME (WK-X-ATNTAGT-RFID-IX)
020000                               TO ATNTAGT-O-USER-NAME
020100           MOVE WK-C-ATNTAGT-RFID-LOGIN-MSG (WK-X-ATNTAGT-RFID-IX)
020200                               TO ATNTAGT-O-LOGIN-MSG
020300           MOVE WK-C-ATNTAGT-RFID-LOGOUT-MSG
020400                       (WK-X-ATNTAGT-RFID-IX)
020500                               TO ATNTAGT-O-LOGOUT-MSG
020600     END-SEARCH.
020700 B199-FIND-BY-RFID-EX.
020800*----------------------------------------------------------------*
020900 EXIT.
021000
021100*----------------------------------------------------------------*
021200 B200-FIND-BY-BARCODE.
021300*----------------------------------------------------------------*
021400     MOVE "N"                  TO ATNTAGT-O-FOUND-SW.
021500     SET WK-X-ATNTAGT-BAR-IX   TO 1.
021600     SEARCH WK-C-ATNTAGT-BARCODE-TAB
021700        AT END
021800           MOVE "N"            TO ATNTAGT-O-FOUND-SW
021900        WHEN WK-C-ATNTAGT-BAR-KEY (WK-X-ATNTAGT-BAR-IX)
022000               = ATNTAGT-I-TAG-VALUE
022100           MOVE "Y"            TO ATNTAGT-O-FOUND-SW
022200           MOVE WK-C-ATNTAGT-BAR-NAME (WK-X-ATNTAGT-BAR-IX)
022300                               TO ATNTAGT-O-USER-NAME
022400           MOVE WK-C-ATNTAGT-BAR-LOGIN-MSG (WK-X-ATNTAGT-BAR-IX)
022500                               TO ATNTAGT-O-LOGIN-MSG
022600           MOVE WK-C-ATNTAGT-BAR-LOGOUT-MSG (WK-X-ATNTAGT-BAR-IX)
022700                               TO ATNTAGT-O-LOGOUT-MSG
022800     END-SEARCH.
022900 B299-FIND-BY-BARCODE-EX.
023000*----------------------------------------------------------------*
023100 EXIT.
023200
023300*----------------------------------------------------------------*
023400 B300-STORE-TAG-ENTRY.                                            ATN0710 
023500*----------------------------------------------------------------*
023600*    NO DE-DUPLICATION - A LATER ROW WITH A TAG VALUE ALREADY
023700*    PRESENT OVERWRITES THE EARLIER ENTRY IN THAT TABLE IN PLACE.
023800*----------------------------------------------------------------*
023900     IF WK-C-ATNTAGT-RFID-TAG NOT = SPACES
024000        SET WK-X-ATNTAGT-RFID-IX TO 1
024100        SEARCH WK-C-ATNTAGT-RFID-TAB
024200              AT END
024300              ADD 1 TO WK-N-ATNTAGT-RFID-COUNT
024400              SET WK-X-ATNTAGT-RFID-IX
024500                              TO WK-N-ATNTAGT-RFID-COUNT
024600           WHEN WK-C-ATNTAGT-RFID-KEY (WK-X-ATNTAGT-RFID-IX)
024700                  = WK-C-ATNTAGT-RFID-TAG
024800              CONTINUE
024900        END-SEARCH
025000        MOVE WK-C-ATNTAGT-RFID-TAG
025100                              TO WK-C-ATNTAGT-RFID-KEY
025200                                 (WK-X-ATNTAGT-RFID-IX)
025300        MOVE WK-C-ATNTAGT-USER-NAME
025400                              TO WK-C-ATNTAGT-RFID-NAME
025500                                 (WK-X-ATNTAGT-RFID-IX)
025600        MOVE WK-C-ATNTAGT-LOGIN-MSG
025700                              TO WK-C-ATNTAGT-RFID-LOGIN-MSG
025800                                 (WK-X-ATNTAGT-RFID-IX)
025900        MOVE WK-C-ATNTAGT-LOGOUT-MSG
026000                              TO WK-C-ATNTAGT-RFID-LOGOUT-MSG
026100                                 (WK-X-ATNTAGT-RFID-IX)
026200     END-IF.
026300
026400     IF WK-C-ATNTAGT-BARCODE NOT = SPACES
026500        SET WK-X-ATNTAGT-BAR-IX TO 1
026600        SEARCH WK-C-ATNTAGT-BARCODE-TAB
026700              AT END
026800              ADD 1 TO WK-N-ATNTAGT-BARCODE-COUNT
026900              SET WK-X-ATNTAGT-BAR-IX
027000                              TO WK-N-ATNTAGT-BARCODE-COUNT
027100           WHEN WK-C-ATNTAGT-BAR-KEY (WK-X-ATNTAGT-BAR-IX)
027200                  = WK-C-ATNTAGT-BARCODE
027300              CONTINUE
027400        END-SEARCH
027500        MOVE WK-C-ATNTAGT-BARCODE
027600                              TO WK-C-ATNTAGT-BAR-KEY
027700                                 (WK-X-ATNTAGT-BAR-IX)
027800        MOVE WK-C-ATNTAGT-USER-NAME
027900                              TO WK-C-ATNTAGT-BAR-NAME
028000                                 (WK-X-ATNTAGT-BAR-IX)
028100        MOVE WK-C-ATNTAGT-LOGIN-MSG
028200                              TO WK-C-ATNTAGT-BAR-LOGIN-MSG
028300                                 (WK-X-ATNTAGT-BAR-IX)
028400        MOVE WK-C-ATNTAGT-LOGOUT-MSG
028500                              TO WK-C-ATNTAGT-BAR-LOGOUT-MSG
028600                                 (WK-X-ATNTAGT-BAR-IX)
028700     END-IF.
028800 B399-STORE-TAG-ENTRY-EX.
028900*----------------------------------------------------------------*
029000 EXIT.
029100******************************************************************
029200*************** END OF PROGRAM SOURCE - ATNXTAG *****************
029300******************************************************************
